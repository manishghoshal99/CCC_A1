000100***************************************************************
000200* TOOTREC   -  SOCIAL POST INPUT RECORD                         *
000300*                                                               *
000400* ONE FIXED RECORD PER POST RECEIVED FROM THE FEED EXTRACT.     *
000500* THE EXTRACT JOB FLATTENS THE ORIGINAL POSTING INTO THIS       *
000600* LAYOUT BEFORE IT REACHES TOOTRPT - NO VARIABLE-LENGTH OR      *
000700* DELIMITED TEXT IS READ BY THE ANALYTICS RUN ITSELF.           *
000800*                                                               *
000900* MNT 03/14/89 T.MALLORY    TKT#0114  ORIGINAL LAYOUT.          *
001000* MNT 11/02/91 T.MALLORY    TKT#0288  ADDED REBLOG-FLAG AND     *
001100*                                     FAV-COUNT FOR BOOST STATS.*
001200* MNT 07/19/96 S.OKONKWO    TKT#0551  WIDENED USERNAME TO X(20) *
001300*                                     TO MATCH FEED CHANGE.     *
001400***************************************************************
001500  01  POST-RECORD.
001600      05  POST-CREATED-AT             PIC X(19).
001700      05  POST-SENTIMENT              PIC S9(5)V99
001800                                       SIGN IS LEADING SEPARATE
001900                                       CHARACTER.
002000      05  POST-USER-ID                PIC X(18).
002100      05  POST-USERNAME               PIC X(20).
002200      05  POST-LANGUAGE               PIC X(03).
002300      05  POST-REPLY-FLAG             PIC X(01).
002400      05  POST-REBLOG-FLAG            PIC X(01).
002500      05  POST-FAV-COUNT              PIC 9(05).
002600      05  FILLER                      PIC X(45).
