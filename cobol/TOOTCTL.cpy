000100***************************************************************
000200* TOOTCTL   -  SHOP PRINT-CONTROL WORK AREA                     *
000300*                                                               *
000400* COMMON DATE-STAMP AND PAGE/LINE-COUNTER FIELDS COPIED INTO    *
000500* EVERY PRINTED-REPORT PROGRAM IN THIS SHOP.  KEEP FIELD NAMES  *
000600* STABLE - PROGRAMS ACROSS SEVERAL SYSTEMS COPY THIS BOOK.      *
000700*                                                               *
001000* MNT 02/09/90 T.MALLORY    TKT#0166  ORIGINAL BOOK, LIFTED OUT *
001100*                                     OF CBL-SKELETON SO EVERY  *
001200*                                     REPORT PROGRAM SHARES ONE *
001300*                                     SET OF PAGE/LINE FIELDS.  *
001400* MNT 01/06/99 S.OKONKWO    TKT#0709  Y2K - WS-CURRENT-YEAR IS  *
001500*                                     ALREADY 4 DIGITS, NO      *
001600*                                     CHANGE NEEDED, VERIFIED.  *
001610* MNT 03/04/05 J.PRZYBYLSKI TKT#1028  SWAPPED THE OLD COUNT-UP  *
001620*                                     LINE-COUNT FOR A COUNT-   *
001630*                                     DOWN LINES-REMAINING-ON-  *
001640*                                     PAGE - TOOTRPT NEEDED TO  *
001650*                                     KNOW HOW MUCH ROOM IS     *
001660*                                     LEFT ON THE PAGE BEFORE A *
001670*                                     SECTION BANNER, NOT JUST  *
001680*                                     WHETHER IT HAD RUN PAST   *
001690*                                     THE BOTTOM.  ADDED        *
001700*                                     WS-MIN-LINES-FOR-BANNER.  *
001710***************************************************************
001800  01  WS-CURRENT-DATE-DATA.
001900      05  WS-CURRENT-DATE.
002000          10  WS-CURRENT-YEAR          PIC 9(04).
002100          10  WS-CURRENT-MONTH         PIC 9(02).
002200          10  WS-CURRENT-DAY           PIC 9(02).
002300      05  WS-CURRENT-TIME.
002400          10  WS-CURRENT-HOUR          PIC 9(02).
002500          10  WS-CURRENT-MINUTE        PIC 9(02).
002600          10  WS-CURRENT-SECOND        PIC 9(02).
002700          10  WS-CURRENT-HUNDREDTH     PIC 9(02).
002800      05  WS-CURRENT-OFFSET            PIC X(05).
002850      05  FILLER                       PIC X(01).
002900  77  PAGE-COUNT                       PIC 9(03) COMP VALUE 1.
002950  77  LINES-REMAINING-ON-PAGE          PIC 9(03) COMP VALUE 0.
003100  77  LINES-ON-PAGE                    PIC 9(03) COMP VALUE 55.
003200  77  LINE-SPACEING                    PIC 9(01) COMP VALUE 1.
003250  77  WS-MIN-LINES-FOR-BANNER          PIC 9(01) COMP VALUE 4.
003300  01  TOOTCTL-FILLER                   PIC X(01) VALUE SPACE.
