000100*===============================================================*
000200* TOOTRPT   -  SOCIAL POST SENTIMENT ANALYTICS BATCH REPORT     *
000300*                                                               *
000400* SINGLE PASS OVER POST-FILE.  EACH POST IS VALIDATED,          *
000500* BUCKETED INTO THE HOUR/DAY/USER/LANGUAGE TABLES IN TOOTACC,   *
000600* AND FOLDED INTO THE RUNNING SENTIMENT STATISTICS.  AFTER      *
000700* THE FILE IS CLOSED THE ELEVEN RANKING LISTS ARE SELECTED      *
000800* OUT OF THE TABLES, THE MEAN/STD DEV ARE COMPUTED, AND THE     *
000900* REPORT IS PRINTED ONE SECTION AT A TIME.                      *
001000*                                                               *
001100* MAINTENENCE LOG                                               *
001200* DATE      AUTHOR          TKT#    REQUIREMENT                *
001300* --------- --------------- ------- -------------------------- *
001400* 03/14/89  T.MALLORY       0114    ORIGINAL - HOUR AND USER    *
001500*                                   SENTIMENT RANKINGS AND      *
001600*                                   RECORD COUNTS ONLY.         *
001700* 11/02/91  T.MALLORY       0288    ADDED REBLOG/FAVORITE       *
001800*                                   INTERACTION TOTALS.         *
001900* 05/30/91  T.MALLORY       0277    ADDED DAY AND LANGUAGE      *
002000*                                   RANKING SECTIONS.           *
002100* 11/11/94  T.MALLORY       0402    ADDED MEAN/STD DEV SECTION  *
002200*                                   ON THE SENTIMENT SCORE.     *
002300* 07/19/96  S.OKONKWO       0551    REBUILT ALL ELEVEN RANKING  *
002400*                                   LISTS AROUND ONE SHARED     *
002500*                                   TOP5-WORK-AREA INSTEAD OF   *
002600*                                   ELEVEN SEPARATE TABLES.     *
002700* 01/06/99  S.OKONKWO       0709    Y2K - REPLACED THE 2-DIGIT  *
002800*                                   DATE ACCEPT WITH ACCEPT     *
002900*                                   FROM DATE YYYYMMDD SO THE   *
003000*                                   HEADING PRINTS A 4-DIGIT    *
003100*                                   YEAR.  RERAN THE 01/01/2000 *
003200*                                   SAMPLE FILE TO PROVE IT.    *
003300* 03/02/01  J.PRZYBYLSKI    0818    USER-TABLE WIDENED IN       *
003400*                                   TOOTACC - NO CHANGE HERE.   *
003500* 08/14/03  J.PRZYBYLSKI    0940    SADDEST-HOUR TIE HANDLING   *
003600*                                   CORRECTED - FIRST HOUR SEEN *
003700*                                   AT A GIVEN SCORE NOW KEEPS   *
003800*                                   ITS RANK ON A RE-SORT.      *
003850* 02/11/05  J.PRZYBYLSKI    1022    PRINT-RECORD/PRINT-LINE     *
003860*                                   REBUILT AS ONE X(132) FIELD *
003870*                                   - THE SPLIT-OFF FILLER WAS   *
003880*                                   CLIPPING COLUMN 132 ON EVERY *
003890*                                   LINE WE WROTE.  ALSO WIDENED *
003891*                                   DHS-/DDS-/DUS-SENTIMENT TO   *
003892*                                   +9(9).99 - THE OLD +9(7).99  *
003893*                                   COULD NOT HOLD A HOT HOUR OR *
003894*                                   USER'S SUMMED SCORE ONCE IT  *
003895*                                   PASSED 9,999,999.99.         *
003896* 03/04/05  J.PRZYBYLSKI    1027    ADDED HT-AVG-SENTIMENT AND   *
003897*                                   5200-COMPUTE-HOUR-AVERAGES - *
003898*                                   THE HOURLY AVERAGE SPEC'D    *
003899*                                   ALONGSIDE THE USER AVERAGE   *
003900*                                   WAS NEVER BEING WORKED OUT.  *
003901* 03/04/05  J.PRZYBYLSKI    1028    9000/9100 PRINT-CONTROL     *
003902*                                   FAMILY REWORKED AROUND A     *
003903*                                   COUNT-DOWN LINES-REMAINING-  *
003904*                                   ON-PAGE (TOOTCTL) IN PLACE  *
003905*                                   OF THE OLD COUNT-UP LINE-   *
003906*                                   COUNT.  ADDED 9005-CHECK-   *
003907*                                   BANNER-ROOM SO A SECTION    *
003908*                                   BANNER NEVER PRINTS ALONE   *
003909*                                   AT THE FOOT OF A PAGE WITH  *
003910*                                   ITS DETAIL LINES STRANDED   *
003911*                                   ON THE NEXT ONE.            *
003912* 03/11/05  J.PRZYBYLSKI    1029    RAN THE HEADING CHAIN AS    *
003913*                                   THREE SEPARATE PERFORMS     *
003914*                                   NESTED INSIDE 9100 FOR AS   *
003915*                                   LONG AS I CAN REMEMBER -    *
003916*                                   REWORKED 9100 THRU 9120 AS  *
003917*                                   ONE PERFORM...THRU RANGE,   *
003918*                                   MOVING THE PAGE-COUNT/LINE- *
003919*                                   REMAINING RESET INTO 9110   *
003920*                                   SO IT STILL FIRES ONLY ONCE *
003921*                                   PER HEADING.  ALSO FIXED    *
003922*                                   5000 TO SQUARE AN UNROUNDED *
003923*                                   4-DECIMAL MEAN INSTEAD OF   *
003924*                                   THE ROUNDED DISPLAY MEAN -  *
003925*                                   WAS LETTING ROUNDING DRIFT  *
003926*                                   INTO THE VARIANCE.  AND     *
003927*                                   PUT THE UNUSED SENTIMENT-   *
003928*                                   NUM-R REDEFINE IN TOOTACC   *
003929*                                   OUT OF ITS MISERY - SEE     *
003930*                                   THAT BOOK'S OWN LOG.        *
003940*===============================================================*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    TOOTRPT.
004200 AUTHOR.        T.MALLORY.
004300 INSTALLATION.  DATA CENTER - NIGHTLY BATCH.
004400 DATE-WRITTEN.  03/14/1989.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENTIAL.
004700*===============================================================*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-3081.
005100 OBJECT-COMPUTER. IBM-3081.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*---------------------------------------------------------------*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT POST-FILE
005800         ASSIGN TO POSTDD
005900         FILE STATUS IS POST-STATUS.
006000     SELECT PRINT-FILE
006100         ASSIGN TO RPTDD.
006200*===============================================================*
006300 DATA DIVISION.
006400*---------------------------------------------------------------*
006500 FILE SECTION.
006600*---------------------------------------------------------------*
006700 FD  POST-FILE
006800     LABEL RECORDS ARE STANDARD
006900     RECORDING MODE IS F.
007000     COPY TOOTREC.
007100 FD  PRINT-FILE RECORDING MODE F.
007200 01  PRINT-RECORD.
007300     05  PRINT-LINE                  PIC X(132).
007500*---------------------------------------------------------------*
007600 WORKING-STORAGE SECTION.
007700*---------------------------------------------------------------*
007800 01  PRINT-LINES.
007900     05  NEXT-REPORT-LINE            PIC X(132) VALUE SPACE.
008000*---------------------------------------------------------------*
008100 01  HEADING-LINES.
008200*---------------------------------------------------------------*
008300     05  HEADING-LINE-1.
008400         10  FILLER      PIC X(07) VALUE ' DATE: '.
008500         10  HL1-MONTH   PIC X(02).
008600         10  FILLER      PIC X(01) VALUE '/'.
008700         10  HL1-DAY     PIC X(02).
008800         10  FILLER      PIC X(01) VALUE '/'.
008900         10  HL1-YEAR    PIC X(04).
009000         10  FILLER      PIC X(03) VALUE SPACE.
009100         10  FILLER      PIC X(20) VALUE '    SOCIAL POST SENT'.
009200         10  FILLER      PIC X(20) VALUE 'IMENT ANALYTICS     '.
009300         10  FILLER      PIC X(20) VALUE '                    '.
009400         10  FILLER      PIC X(19) VALUE '            PAGE:  '.
009500         10  HL1-PAGE-COUNT          PIC ZZ9.
009600     05  HEADING-LINE-2.
009700         10  FILLER      PIC X(20) VALUE '                    '.
009800         10  FILLER      PIC X(20) VALUE '    -----------------'.
009900         10  FILLER      PIC X(19) VALUE '--------------------'.
010000         10  FILLER      PIC X(20) VALUE '                    '.
010100         10  FILLER      PIC X(20) VALUE '                    '.
010200         10  FILLER      PIC X(13) VALUE '             '.
010300*---------------------------------------------------------------*
010400 01  SECTION-BANNER-LINE.
010500*---------------------------------------------------------------*
010600     05  SBL-RULE                    PIC X(50) VALUE ALL '='.
010700     05  FILLER                      PIC X(82) VALUE SPACE.
010800*---------------------------------------------------------------*
010900 01  SECTION-TITLE-LINE.
011000*---------------------------------------------------------------*
011100     05  STL-TITLE                   PIC X(50).
011200     05  FILLER                      PIC X(82) VALUE SPACE.
011300*---------------------------------------------------------------*
011400 01  DETAIL-LINE-HOUR-SENTIMENT.
011500*---------------------------------------------------------------*
011600     05  DHS-RANK                    PIC Z9.
011700     05  FILLER                      PIC X(02) VALUE '. '.
011800     05  DHS-HOUR-RANGE              PIC X(36).
011900     05  FILLER                      PIC X(01) VALUE SPACE.
012000     05  FILLER                      PIC X(15) VALUE 'with sentiment '.
012100     05  DHS-SENTIMENT                PIC +9(9).99.
012200     05  FILLER                      PIC X(63).
012300*---------------------------------------------------------------*
012400 01  DETAIL-LINE-HOUR-COUNT.
012500*---------------------------------------------------------------*
012600     05  DHC-RANK                    PIC Z9.
012700     05  FILLER                      PIC X(02) VALUE '. '.
012800     05  DHC-HOUR-RANGE              PIC X(36).
012900     05  FILLER                      PIC X(01) VALUE SPACE.
013000     05  FILLER                      PIC X(05) VALUE 'with '.
013100     05  DHC-COUNT                   PIC ZZZZZZZZ9.
013200     05  FILLER                      PIC X(01) VALUE SPACE.
013300     05  FILLER                      PIC X(05) VALUE 'posts'.
013400     05  FILLER                      PIC X(71).
013500*---------------------------------------------------------------*
013600 01  DETAIL-LINE-DAY-SENTIMENT.
013700*---------------------------------------------------------------*
013800     05  DDS-RANK                    PIC Z9.
013900     05  FILLER                      PIC X(02) VALUE '. '.
014000     05  DDS-DAY                     PIC X(10).
014100     05  FILLER                      PIC X(01) VALUE SPACE.
014200     05  FILLER                      PIC X(15) VALUE 'with sentiment '.
014300     05  DDS-SENTIMENT               PIC +9(9).99.
014400     05  FILLER                      PIC X(89).
014500*---------------------------------------------------------------*
014600 01  DETAIL-LINE-USER-SENTIMENT.
014700*---------------------------------------------------------------*
014800     05  DUS-RANK                    PIC Z9.
014900     05  FILLER                      PIC X(02) VALUE '. '.
015000     05  DUS-USERNAME                PIC X(20).
015100     05  FILLER                      PIC X(01) VALUE SPACE.
015200     05  FILLER                      PIC X(05) VALUE '(ID: '.
015300     05  DUS-USER-ID                 PIC X(18).
015400     05  FILLER                      PIC X(02) VALUE ') '.
015500     05  FILLER                      PIC X(21) VALUE 'with total sentiment '.
015600     05  DUS-SENTIMENT               PIC +9(9).99.
015700     05  FILLER                      PIC X(48).
015800*---------------------------------------------------------------*
015900 01  DETAIL-LINE-USER-COUNT.
016000*---------------------------------------------------------------*
016100     05  DUC-RANK                    PIC Z9.
016200     05  FILLER                      PIC X(02) VALUE '. '.
016300     05  DUC-USERNAME                PIC X(20).
016400     05  FILLER                      PIC X(01) VALUE SPACE.
016500     05  FILLER                      PIC X(05) VALUE '(ID: '.
016600     05  DUC-USER-ID                 PIC X(18).
016700     05  FILLER                      PIC X(02) VALUE ') '.
016800     05  FILLER                      PIC X(05) VALUE 'with '.
016900     05  DUC-COUNT                   PIC ZZZZZZZZ9.
017000     05  FILLER                      PIC X(01) VALUE SPACE.
017100     05  FILLER                      PIC X(05) VALUE 'posts'.
017200     05  FILLER                      PIC X(62).
017300*---------------------------------------------------------------*
017400 01  DETAIL-LINE-USER-AVG.
017500*---------------------------------------------------------------*
017600     05  DUA-RANK                    PIC Z9.
017700     05  FILLER                      PIC X(02) VALUE '. '.
017800     05  DUA-USERNAME                PIC X(20).
017900     05  FILLER                      PIC X(01) VALUE SPACE.
018000     05  FILLER                      PIC X(05) VALUE '(ID: '.
018100     05  DUA-USER-ID                 PIC X(18).
018200     05  FILLER                      PIC X(02) VALUE ') '.
018300     05  FILLER                      PIC X(23) VALUE 'with average sentiment '.
018400     05  DUA-AVG                     PIC +9(5).99.
018500     05  FILLER                      PIC X(50).
018600*---------------------------------------------------------------*
018700 01  DETAIL-LINE-LANG-COUNT.
018800*---------------------------------------------------------------*
018900     05  DLC-RANK                    PIC Z9.
019000     05  FILLER                      PIC X(02) VALUE '. '.
019100     05  DLC-LANG                    PIC X(03).
019200     05  FILLER                      PIC X(01) VALUE SPACE.
019300     05  FILLER                      PIC X(05) VALUE 'with '.
019400     05  DLC-COUNT                   PIC ZZZZZZZZ9.
019500     05  FILLER                      PIC X(01) VALUE SPACE.
019600     05  FILLER                      PIC X(05) VALUE 'posts'.
019700     05  FILLER                      PIC X(104).
019800*---------------------------------------------------------------*
019900 01  DETAIL-LINE-LABEL-COUNT.
020000*---------------------------------------------------------------*
020100     05  DLC2-LABEL                  PIC X(30).
020200     05  DLC2-VALUE                  PIC ZZZZZZZZ9.
020300     05  FILLER                      PIC X(93).
020400*---------------------------------------------------------------*
020500 01  DETAIL-LINE-LABEL-AMOUNT.
020600*---------------------------------------------------------------*
020700     05  DLA-LABEL                   PIC X(30).
020800     05  DLA-VALUE                   PIC +9(5).99.
020900     05  FILLER                      PIC X(93).
021000*---------------------------------------------------------------*
021100 01  WS-HOUR-RANGE-WORK.
021200*---------------------------------------------------------------*
021300     05  WS-HOUR-RANGE-TEXT          PIC X(36).
021400     05  WS-HOUR-RANGE-TEXT-R REDEFINES WS-HOUR-RANGE-TEXT.
021500         10  WS-HRT-DATE-1           PIC X(10).
021600         10  FILLER                  PIC X(01).
021700         10  WS-HRT-HH-1             PIC X(02).
021800         10  FILLER                  PIC X(07).
021900         10  WS-HRT-DATE-2           PIC X(10).
022000         10  FILLER                  PIC X(01).
022100         10  WS-HRT-HH-2             PIC X(02).
022200         10  FILLER                  PIC X(03).
022300     05  WS-HOUR-NUM                 PIC 99 COMP.
022400     05  WS-HOUR-PLUS1-NUM           PIC 99 COMP.
022500*---------------------------------------------------------------*
022600 01  WS-STATS-WORK.
022700*---------------------------------------------------------------*
022800     05  WS-SENTIMENT-SQ             PIC S9(13)V9999 VALUE 0.
022810     05  WS-MEAN-UNROUNDED           PIC S9(5)V9999  VALUE 0.
022900     05  WS-MEAN-SQ                  PIC S9(13)V9999 VALUE 0.
023000     05  WS-VARIANCE                 PIC S9(13)V9999 VALUE 0.
023050     05  FILLER                      PIC X(01).
023100*---------------------------------------------------------------*
023200 01  WS-SQRT-WORK.
023300*---------------------------------------------------------------*
023400     05  WS-SQRT-ARG                 PIC S9(13)V9999 VALUE 0.
023500     05  WS-SQRT-RESULT              PIC S9(7)V9999 VALUE 0.
023600     05  WS-SQRT-LAST-RESULT         PIC S9(7)V9999 VALUE 0.
023700     05  WS-SQRT-PASS-CT             PIC 9(02) COMP VALUE 0.
023750     05  FILLER                      PIC X(01).
023800*---------------------------------------------------------------*
023900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
024000*---------------------------------------------------------------*
024100     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
024200         88  END-OF-FILE                       VALUE 'Y'.
024300     05  VALID-RECORD-SW             PIC X(01) VALUE 'Y'.
024400         88  VALID-RECORD                      VALUE 'Y'.
024500     05  POST-STATUS                 PIC X(02) VALUE '00'.
024600     05  WS-SUB-1                    PIC 9(04) COMP VALUE 0.
024700     05  WS-SUB-2                    PIC 9(04) COMP VALUE 0.
024800     05  WS-TOP5-WORST-SUB           PIC 9(01) COMP VALUE 0.
024900     05  FILLER                      PIC X(01).
025000 COPY TOOTACC.
025100 COPY TOOTCTL.
025200*===============================================================*
025300 PROCEDURE DIVISION.
025400*---------------------------------------------------------------*
025500 0000-MAIN-PROCESSING.
025600*---------------------------------------------------------------*
025700     PERFORM 1000-OPEN-FILES-INITIALIZE.
025800     PERFORM 2000-PROCESS-POST-FILE
025900         UNTIL END-OF-FILE.
026000     PERFORM 3000-CLOSE-POST-FILE.
026100     PERFORM 5000-COMPUTE-SENTIMENT-STATISTICS.
026150     PERFORM 5200-COMPUTE-HOUR-AVERAGES
026160         VARYING HOUR-IDX FROM 1 BY 1
026170         UNTIL HOUR-IDX > HOUR-TABLE-COUNT.
026200     PERFORM 6000-WRITE-REPORT.
026300     PERFORM 7000-CLOSE-PRINT-FILE.
026400     GOBACK.
026500*---------------------------------------------------------------*
026600 1000-OPEN-FILES-INITIALIZE.
026700*---------------------------------------------------------------*
026800     OPEN INPUT  POST-FILE.
026900     OPEN OUTPUT PRINT-FILE.
027000     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
027100     MOVE WS-CURRENT-MONTH TO HL1-MONTH.
027200     MOVE WS-CURRENT-DAY   TO HL1-DAY.
027300     MOVE WS-CURRENT-YEAR  TO HL1-YEAR.
027400     INITIALIZE HOUR-TOTALS REPLACING ALPHANUMERIC DATA BY SPACE
027500                                      NUMERIC DATA BY 0.
027600     INITIALIZE DAY-TOTALS REPLACING ALPHANUMERIC DATA BY SPACE
027700                                     NUMERIC DATA BY 0.
027800     INITIALIZE USER-TOTALS REPLACING ALPHANUMERIC DATA BY SPACE
027900                                      NUMERIC DATA BY 0.
028000     INITIALIZE LANG-TOTALS REPLACING ALPHANUMERIC DATA BY SPACE
028100                                      NUMERIC DATA BY 0.
028200     PERFORM 8000-READ-POST-FILE.
028300*---------------------------------------------------------------*
028400 2000-PROCESS-POST-FILE.
028500*---------------------------------------------------------------*
028600     ADD 1 TO WS-RECORDS-READ.
028700     PERFORM 2100-VALIDATE-POST-RECORD.
028800     IF  VALID-RECORD
028900         ADD 1 TO WS-RECORDS-PROCESSED
029000         PERFORM 2200-ACCUMULATE-HOUR-TOTALS
029100         PERFORM 2210-ACCUMULATE-DAY-TOTALS
029200         PERFORM 2300-ACCUMULATE-USER-TOTALS
029300         PERFORM 2400-ACCUMULATE-LANGUAGE-COUNT
029400         PERFORM 2500-ACCUMULATE-INTERACTIONS
029500         PERFORM 2600-ACCUMULATE-SENTIMENT-STATS
029600     ELSE
029700         ADD 1 TO WS-RECORDS-INVALID.
029800     PERFORM 8000-READ-POST-FILE.
029900*---------------------------------------------------------------*
030000 2100-VALIDATE-POST-RECORD.
030100*---------------------------------------------------------------*
030200     MOVE 'Y' TO VALID-RECORD-SW.
030300     IF  POST-RECORD = SPACE
030400         MOVE 'N' TO VALID-RECORD-SW.
030500     IF  VALID-RECORD AND POST-CREATED-AT(1:10) = SPACE
030600         MOVE 'N' TO VALID-RECORD-SW.
030700     IF  VALID-RECORD
030800         PERFORM 2110-EXTRACT-SENTIMENT
030900         MOVE POST-CREATED-AT(1:13)  TO WS-HOUR-KEY
031000         MOVE POST-CREATED-AT(1:10)  TO WS-DAY-KEY.
031100*---------------------------------------------------------------*
031200 2110-EXTRACT-SENTIMENT.
031300*---------------------------------------------------------------*
031400     IF  POST-SENTIMENT IS NUMERIC
031500         MOVE POST-SENTIMENT TO WS-SENTIMENT-NUM
031600     ELSE
031700         MOVE ZERO TO WS-SENTIMENT-NUM.
031800*---------------------------------------------------------------*
031900 2200-ACCUMULATE-HOUR-TOTALS.
032000*---------------------------------------------------------------*
032100     SET HOUR-IDX TO 1.
032200     SEARCH HOUR-TABLE
032300         AT END
032400             SET HOUR-IDX TO HOUR-TABLE-COUNT
032500             SET HOUR-IDX UP BY 1
032600             MOVE WS-HOUR-KEY      TO HT-HOUR-KEY (HOUR-IDX)
032700             MOVE WS-SENTIMENT-NUM TO HT-SENTIMENT (HOUR-IDX)
032800             MOVE 1                TO HT-POST-COUNT (HOUR-IDX)
032900             ADD 1                 TO HOUR-TABLE-COUNT
033000         WHEN HT-HOUR-KEY (HOUR-IDX) = WS-HOUR-KEY
033100             ADD WS-SENTIMENT-NUM  TO HT-SENTIMENT (HOUR-IDX)
033200             ADD 1                 TO HT-POST-COUNT (HOUR-IDX)
033300         WHEN HT-HOUR-KEY (HOUR-IDX) = SPACE
033400             MOVE WS-HOUR-KEY      TO HT-HOUR-KEY (HOUR-IDX)
033500             MOVE WS-SENTIMENT-NUM TO HT-SENTIMENT (HOUR-IDX)
033600             MOVE 1                TO HT-POST-COUNT (HOUR-IDX)
033700             ADD 1                 TO HOUR-TABLE-COUNT.
033800*---------------------------------------------------------------*
033900 2210-ACCUMULATE-DAY-TOTALS.
034000*---------------------------------------------------------------*
034100     SET DAY-IDX TO 1.
034200     SEARCH DAY-TABLE
034300         AT END
034400             SET DAY-IDX TO DAY-TABLE-COUNT
034500             SET DAY-IDX UP BY 1
034600             MOVE WS-DAY-KEY       TO DT-DAY-KEY (DAY-IDX)
034700             MOVE WS-SENTIMENT-NUM TO DT-SENTIMENT (DAY-IDX)
034800             ADD 1                 TO DAY-TABLE-COUNT
034900         WHEN DT-DAY-KEY (DAY-IDX) = WS-DAY-KEY
035000             ADD WS-SENTIMENT-NUM  TO DT-SENTIMENT (DAY-IDX)
035100         WHEN DT-DAY-KEY (DAY-IDX) = SPACE
035200             MOVE WS-DAY-KEY       TO DT-DAY-KEY (DAY-IDX)
035300             MOVE WS-SENTIMENT-NUM TO DT-SENTIMENT (DAY-IDX)
035400             ADD 1                 TO DAY-TABLE-COUNT.
035500*---------------------------------------------------------------*
035600 2300-ACCUMULATE-USER-TOTALS.
035700*---------------------------------------------------------------*
035800     IF  POST-USER-ID = SPACE
035900         GO TO 2300-EXIT.
036000     SET USER-IDX TO 1.
036100     SEARCH USER-TABLE
036200         AT END
036300             SET USER-IDX TO USER-TABLE-COUNT
036400             SET USER-IDX UP BY 1
036500             MOVE POST-USER-ID     TO UT-USER-ID (USER-IDX)
036600             MOVE POST-USERNAME    TO UT-USER-NAME (USER-IDX)
036700             MOVE WS-SENTIMENT-NUM TO UT-SENTIMENT (USER-IDX)
036800             MOVE 1                TO UT-POST-COUNT (USER-IDX)
036900             ADD 1                 TO USER-TABLE-COUNT
037000         WHEN UT-USER-ID (USER-IDX) = POST-USER-ID
037100             MOVE POST-USERNAME    TO UT-USER-NAME (USER-IDX)
037200             ADD WS-SENTIMENT-NUM  TO UT-SENTIMENT (USER-IDX)
037300             ADD 1                 TO UT-POST-COUNT (USER-IDX)
037400         WHEN UT-USER-ID (USER-IDX) = SPACE
037500             MOVE POST-USER-ID     TO UT-USER-ID (USER-IDX)
037600             MOVE POST-USERNAME    TO UT-USER-NAME (USER-IDX)
037700             MOVE WS-SENTIMENT-NUM TO UT-SENTIMENT (USER-IDX)
037800             MOVE 1                TO UT-POST-COUNT (USER-IDX)
037900             ADD 1                 TO USER-TABLE-COUNT.
038000 2300-EXIT.
038100     EXIT.
038200*---------------------------------------------------------------*
038300 2400-ACCUMULATE-LANGUAGE-COUNT.
038400*---------------------------------------------------------------*
038500     IF  POST-LANGUAGE = SPACE
038600         GO TO 2400-EXIT.
038700     SET LANG-IDX TO 1.
038800     SEARCH LANG-TABLE
038900         AT END
039000             SET LANG-IDX TO LANG-TABLE-COUNT
039100             SET LANG-IDX UP BY 1
039200             MOVE POST-LANGUAGE    TO LT-LANG-CODE (LANG-IDX)
039300             MOVE 1                TO LT-POST-COUNT (LANG-IDX)
039400             ADD 1                 TO LANG-TABLE-COUNT
039500         WHEN LT-LANG-CODE (LANG-IDX) = POST-LANGUAGE
039600             ADD 1                 TO LT-POST-COUNT (LANG-IDX)
039700         WHEN LT-LANG-CODE (LANG-IDX) = SPACE
039800             MOVE POST-LANGUAGE    TO LT-LANG-CODE (LANG-IDX)
039900             MOVE 1                TO LT-POST-COUNT (LANG-IDX)
040000             ADD 1                 TO LANG-TABLE-COUNT.
040100 2400-EXIT.
040200     EXIT.
040300*---------------------------------------------------------------*
040400 2500-ACCUMULATE-INTERACTIONS.
040500*---------------------------------------------------------------*
040600     IF  POST-REPLY-FLAG = 'Y'
040700         ADD 1 TO WS-REPLIES-TOTAL.
040800     IF  POST-REBLOG-FLAG = 'Y'
040900         ADD 1 TO WS-REBLOGS-TOTAL.
041000     ADD POST-FAV-COUNT TO WS-FAVORITES-TOTAL.
041100*---------------------------------------------------------------*
041200 2600-ACCUMULATE-SENTIMENT-STATS.
041300*---------------------------------------------------------------*
041400     ADD 1                    TO STAT-COUNT.
041500     ADD WS-SENTIMENT-NUM     TO STAT-SUM.
041600     COMPUTE WS-SENTIMENT-SQ  = WS-SENTIMENT-NUM * WS-SENTIMENT-NUM.
041700     ADD WS-SENTIMENT-SQ      TO STAT-SUMSQ.
041800     IF  STAT-COUNT = 1
041900         MOVE WS-SENTIMENT-NUM TO STAT-MIN
042000         MOVE WS-SENTIMENT-NUM TO STAT-MAX
042100     ELSE
042200         IF  WS-SENTIMENT-NUM < STAT-MIN
042300             MOVE WS-SENTIMENT-NUM TO STAT-MIN
042400         END-IF
042500         IF  WS-SENTIMENT-NUM > STAT-MAX
042600             MOVE WS-SENTIMENT-NUM TO STAT-MAX
042700         END-IF.
042800*---------------------------------------------------------------*
042900 3000-CLOSE-POST-FILE.
043000*---------------------------------------------------------------*
043100     CLOSE POST-FILE.
043200*---------------------------------------------------------------*
043300 4900-POST-TOP5-ENTRY.
043400*---------------------------------------------------------------*
043500*    SHARED MERGE PARAGRAPH - INSERTS ONE CANDIDATE (KEY-1/KEY-2 /
043600*    SCORE/COUNT ALREADY MOVED INTO TOP5-CAND-xxx BY THE CALLING
043700*    RANKING PARAGRAPH) INTO TOP5-WORK-AREA, KEEPING THE BEST
043800*    TOP5-RANK-ORDER ENTRIES SEEN SO FAR (TKT#0551/TKT#0940).
043900*---------------------------------------------------------------*
044000     IF  TOP5-USED-COUNT < 5
044100         SET TOP5-IDX TO TOP5-USED-COUNT
044200         SET TOP5-IDX UP BY 1
044300         MOVE TOP5-CAND-KEY-1   TO TOP5-KEY-1 (TOP5-IDX)
044400         MOVE TOP5-CAND-KEY-2   TO TOP5-KEY-2 (TOP5-IDX)
044500         MOVE TOP5-CAND-SCORE   TO TOP5-SCORE (TOP5-IDX)
044600         MOVE TOP5-CAND-COUNT   TO TOP5-COUNT (TOP5-IDX)
044700         ADD 1                  TO TOP5-USED-COUNT
044800         PERFORM 4910-RESORT-TOP5
044900     ELSE
045000         PERFORM 4920-FIND-TOP5-WORST
045100         IF  (TOP5-HIGH-TO-LOW AND
045200              TOP5-CAND-SCORE > TOP5-SCORE (WS-TOP5-WORST-SUB)) OR
045300             (TOP5-LOW-TO-HIGH AND
045400              TOP5-CAND-SCORE < TOP5-SCORE (WS-TOP5-WORST-SUB))
045500             MOVE TOP5-CAND-KEY-1 TO TOP5-KEY-1 (WS-TOP5-WORST-SUB)
045600             MOVE TOP5-CAND-KEY-2 TO TOP5-KEY-2 (WS-TOP5-WORST-SUB)
045700             MOVE TOP5-CAND-SCORE TO TOP5-SCORE (WS-TOP5-WORST-SUB)
045800             MOVE TOP5-CAND-COUNT TO TOP5-COUNT (WS-TOP5-WORST-SUB)
045900             PERFORM 4910-RESORT-TOP5.
046000*---------------------------------------------------------------*
046100 4910-RESORT-TOP5.
046200*---------------------------------------------------------------*
046300*    FOUR PASSES OF A BUBBLE-SORT ARE ENOUGH TO RE-ORDER A LIST
046400*    OF AT MOST FIVE ENTRIES (TKT#0551).
046500*---------------------------------------------------------------*
046600     PERFORM 4911-BUBBLE-PASS 4 TIMES.
046700*---------------------------------------------------------------*
046800 4911-BUBBLE-PASS.
046900*---------------------------------------------------------------*
047000     PERFORM 4912-BUBBLE-COMPARE
047100         VARYING WS-SUB-1 FROM 1 BY 1
047200         UNTIL WS-SUB-1 > 4.
047300*---------------------------------------------------------------*
047400 4912-BUBBLE-COMPARE.
047500*---------------------------------------------------------------*
047600     IF  WS-SUB-1 < TOP5-USED-COUNT
047700         COMPUTE WS-SUB-2 = WS-SUB-1 + 1
047800         IF  (TOP5-HIGH-TO-LOW AND
047900              TOP5-SCORE (WS-SUB-2) > TOP5-SCORE (WS-SUB-1)) OR
048000             (TOP5-LOW-TO-HIGH AND
048100              TOP5-SCORE (WS-SUB-2) < TOP5-SCORE (WS-SUB-1))
048200             PERFORM 4913-SWAP-TOP5-ENTRIES.
048300*---------------------------------------------------------------*
048400 4913-SWAP-TOP5-ENTRIES.
048500*---------------------------------------------------------------*
048600     MOVE TOP5-ENTRY (WS-SUB-1) TO TOP5-SWAP-AREA.
048700     MOVE TOP5-ENTRY (WS-SUB-2) TO TOP5-ENTRY (WS-SUB-1).
048800     MOVE TOP5-SWAP-AREA        TO TOP5-ENTRY (WS-SUB-2).
048900*---------------------------------------------------------------*
049000 4920-FIND-TOP5-WORST.
049100*---------------------------------------------------------------*
049200*    AFTER A RESORT TOP5-ENTRY(5) (OR THE LAST FILLED SLOT) IS
049300*    ALWAYS THE WORST-RANKED ENTRY, SINCE TOP5-RESORT-TOP5 KEEPS
049400*    THE LIST IN RANK ORDER.
049500*---------------------------------------------------------------*
049600     MOVE TOP5-USED-COUNT TO WS-TOP5-WORST-SUB.
049700*---------------------------------------------------------------*
049800 5000-COMPUTE-SENTIMENT-STATISTICS.
049900*---------------------------------------------------------------*
050000     IF  STAT-COUNT = 0
050100         MOVE 0 TO STAT-MEAN STAT-STDDEV
050200     ELSE
050250         COMPUTE WS-MEAN-UNROUNDED = STAT-SUM / STAT-COUNT
050300         COMPUTE STAT-MEAN ROUNDED = STAT-SUM / STAT-COUNT
050400         COMPUTE WS-MEAN-SQ = WS-MEAN-UNROUNDED * WS-MEAN-UNROUNDED
050500         COMPUTE WS-VARIANCE = (STAT-SUMSQ / STAT-COUNT) - WS-MEAN-SQ
050600         IF  WS-VARIANCE < 0
050700             MOVE 0 TO WS-VARIANCE
050800         END-IF
050900         MOVE WS-VARIANCE TO WS-SQRT-ARG
051000         PERFORM 5100-SQUARE-ROOT-OF-VARIANCE
051100         COMPUTE STAT-STDDEV ROUNDED = WS-SQRT-RESULT.
051200*---------------------------------------------------------------*
051300 5100-SQUARE-ROOT-OF-VARIANCE.
051400*---------------------------------------------------------------*
051500*    NEWTON-RAPHSON SQUARE ROOT - NO FUNCTION SQRT IN THIS SHOP'S
051600*    DIALECT.  TEN PASSES IS AMPLE FOR FOUR-DECIMAL VARIANCE
051700*    VALUES IN THE RANGE THIS REPORT SEES.
051800*---------------------------------------------------------------*
051900     IF  WS-SQRT-ARG = 0
052000         MOVE 0 TO WS-SQRT-RESULT
052100     ELSE
052200         MOVE WS-SQRT-ARG TO WS-SQRT-RESULT
052300         MOVE 0            TO WS-SQRT-PASS-CT
052400         PERFORM 5110-SQUARE-ROOT-PASS 10 TIMES.
052500*---------------------------------------------------------------*
052600 5110-SQUARE-ROOT-PASS.
052700*---------------------------------------------------------------*
052800     MOVE WS-SQRT-RESULT TO WS-SQRT-LAST-RESULT.
052900     COMPUTE WS-SQRT-RESULT ROUNDED =
053000         (WS-SQRT-LAST-RESULT + (WS-SQRT-ARG / WS-SQRT-LAST-RESULT))
053100             / 2.
053150*---------------------------------------------------------------*
053160 5200-COMPUTE-HOUR-AVERAGES.
053170*---------------------------------------------------------------*
053180*    HT-AVG-SENTIMENT (TKT#1027) - HOUR TOTAL OVER HOUR POST     *
053190*    COUNT, ROUNDED TO THE PENNY.  AN HOUR WITH NO POSTS NEVER   *
053200*    GETS AN ENTRY IN HOUR-TABLE IN THE FIRST PLACE, BUT WE      *
053210*    STILL GUARD THE DIVIDE HERE RATHER THAN TRUST THAT.         *
053220*---------------------------------------------------------------*
053230     IF  HT-POST-COUNT (HOUR-IDX) > 0
053240         COMPUTE HT-AVG-SENTIMENT (HOUR-IDX) ROUNDED =
053250             HT-SENTIMENT (HOUR-IDX) / HT-POST-COUNT (HOUR-IDX)
053260     END-IF.
053270*---------------------------------------------------------------*
053300 6000-WRITE-REPORT.
053400*---------------------------------------------------------------*
053500     PERFORM 6010-SECTION-HAPPIEST-HOURS.
053600     PERFORM 6020-SECTION-SADDEST-HOURS.
053700     PERFORM 6030-SECTION-HAPPIEST-DAYS.
053800     PERFORM 6040-SECTION-SADDEST-DAYS.
053900     PERFORM 6050-SECTION-HAPPIEST-USERS.
054000     PERFORM 6060-SECTION-SADDEST-USERS.
054100     PERFORM 6070-SECTION-MOST-ACTIVE-USERS.
054200     PERFORM 6080-SECTION-MOST-POSITIVE-USERS.
054300     PERFORM 6090-SECTION-MOST-NEGATIVE-USERS.
054400     PERFORM 6100-SECTION-BUSIEST-HOURS.
054500     PERFORM 6110-SECTION-TOP-LANGUAGES.
054600     PERFORM 6120-SECTION-SENTIMENT-STATISTICS.
054700     PERFORM 6130-SECTION-INTERACTION-TOTALS.
054800     PERFORM 6140-SECTION-CONTROL-TOTALS.
054900*---------------------------------------------------------------*
055000 6010-SECTION-HAPPIEST-HOURS.
055100*---------------------------------------------------------------*
055200     MOVE 'Top Happiest Hours'   TO STL-TITLE.
055300     MOVE 'H'                    TO TOP5-RANK-ORDER.
055400     MOVE 0                      TO TOP5-USED-COUNT.
055500     PERFORM 6011-LOAD-HOUR-CANDIDATE
055600         VARYING HOUR-IDX FROM 1 BY 1
055700         UNTIL HOUR-IDX > HOUR-TABLE-COUNT.
055800     PERFORM 6900-WRITE-SECTION-BANNER.
055900     PERFORM 6019-PRINT-TOP5-HOUR-SENTIMENT
056000         VARYING TOP5-IDX FROM 1 BY 1
056100         UNTIL TOP5-IDX > TOP5-USED-COUNT.
056200*---------------------------------------------------------------*
056300 6011-LOAD-HOUR-CANDIDATE.
056400*---------------------------------------------------------------*
056500     MOVE HT-HOUR-KEY (HOUR-IDX)   TO TOP5-CAND-KEY-1.
056600     MOVE SPACE                    TO TOP5-CAND-KEY-2.
056700     MOVE HT-SENTIMENT (HOUR-IDX)  TO TOP5-CAND-SCORE.
056800     MOVE HT-POST-COUNT (HOUR-IDX) TO TOP5-CAND-COUNT.
056900     PERFORM 4900-POST-TOP5-ENTRY.
057000*---------------------------------------------------------------*
057100 6019-PRINT-TOP5-HOUR-SENTIMENT.
057200*---------------------------------------------------------------*
057300     MOVE TOP5-IDX               TO DHS-RANK.
057400     MOVE TOP5-KEY-1 (TOP5-IDX)  TO WS-HOUR-KEY.
057500     PERFORM 6910-FORMAT-HOUR-RANGE.
057600     MOVE WS-HOUR-RANGE-TEXT     TO DHS-HOUR-RANGE.
057700     MOVE TOP5-SCORE (TOP5-IDX)  TO DHS-SENTIMENT.
057800     MOVE DETAIL-LINE-HOUR-SENTIMENT TO NEXT-REPORT-LINE.
057900     PERFORM 9000-PRINT-REPORT-LINE.
058000*---------------------------------------------------------------*
058100 6020-SECTION-SADDEST-HOURS.
058200*---------------------------------------------------------------*
058300     MOVE 'Top Saddest Hours'    TO STL-TITLE.
058400     MOVE 'L'                    TO TOP5-RANK-ORDER.
058500     MOVE 0                      TO TOP5-USED-COUNT.
058600     PERFORM 6011-LOAD-HOUR-CANDIDATE
058700         VARYING HOUR-IDX FROM 1 BY 1
058800         UNTIL HOUR-IDX > HOUR-TABLE-COUNT.
058900     PERFORM 6900-WRITE-SECTION-BANNER.
059000     PERFORM 6019-PRINT-TOP5-HOUR-SENTIMENT
059100         VARYING TOP5-IDX FROM 1 BY 1
059200         UNTIL TOP5-IDX > TOP5-USED-COUNT.
059300*---------------------------------------------------------------*
059400 6030-SECTION-HAPPIEST-DAYS.
059500*---------------------------------------------------------------*
059600     MOVE 'Top Happiest Days'    TO STL-TITLE.
059700     MOVE 'H'                    TO TOP5-RANK-ORDER.
059800     MOVE 0                      TO TOP5-USED-COUNT.
059900     PERFORM 6031-LOAD-DAY-CANDIDATE
060000         VARYING DAY-IDX FROM 1 BY 1
060100         UNTIL DAY-IDX > DAY-TABLE-COUNT.
060200     PERFORM 6900-WRITE-SECTION-BANNER.
060300     PERFORM 6039-PRINT-TOP5-DAY-SENTIMENT
060400         VARYING TOP5-IDX FROM 1 BY 1
060500         UNTIL TOP5-IDX > TOP5-USED-COUNT.
060600*---------------------------------------------------------------*
060700 6031-LOAD-DAY-CANDIDATE.
060800*---------------------------------------------------------------*
060900     MOVE DT-DAY-KEY (DAY-IDX)    TO TOP5-CAND-KEY-1.
061000     MOVE SPACE                   TO TOP5-CAND-KEY-2.
061100     MOVE DT-SENTIMENT (DAY-IDX)  TO TOP5-CAND-SCORE.
061200     MOVE 0                       TO TOP5-CAND-COUNT.
061300     PERFORM 4900-POST-TOP5-ENTRY.
061400*---------------------------------------------------------------*
061500 6039-PRINT-TOP5-DAY-SENTIMENT.
061600*---------------------------------------------------------------*
061700     MOVE TOP5-IDX               TO DDS-RANK.
061800     MOVE TOP5-KEY-1 (TOP5-IDX)  TO DDS-DAY.
061900     MOVE TOP5-SCORE (TOP5-IDX)  TO DDS-SENTIMENT.
062000     MOVE DETAIL-LINE-DAY-SENTIMENT TO NEXT-REPORT-LINE.
062100     PERFORM 9000-PRINT-REPORT-LINE.
062200*---------------------------------------------------------------*
062300 6040-SECTION-SADDEST-DAYS.
062400*---------------------------------------------------------------*
062500     MOVE 'Top Saddest Days'     TO STL-TITLE.
062600     MOVE 'L'                    TO TOP5-RANK-ORDER.
062700     MOVE 0                      TO TOP5-USED-COUNT.
062800     PERFORM 6031-LOAD-DAY-CANDIDATE
062900         VARYING DAY-IDX FROM 1 BY 1
063000         UNTIL DAY-IDX > DAY-TABLE-COUNT.
063100     PERFORM 6900-WRITE-SECTION-BANNER.
063200     PERFORM 6039-PRINT-TOP5-DAY-SENTIMENT
063300         VARYING TOP5-IDX FROM 1 BY 1
063400         UNTIL TOP5-IDX > TOP5-USED-COUNT.
063500*---------------------------------------------------------------*
063600 6050-SECTION-HAPPIEST-USERS.
063700*---------------------------------------------------------------*
063800     MOVE 'Top Happiest Users'   TO STL-TITLE.
063900     MOVE 'H'                    TO TOP5-RANK-ORDER.
064000     MOVE 0                      TO TOP5-USED-COUNT.
064100     PERFORM 6051-LOAD-USER-SENTIMENT-CANDIDATE
064200         VARYING USER-IDX FROM 1 BY 1
064300         UNTIL USER-IDX > USER-TABLE-COUNT.
064400     PERFORM 6900-WRITE-SECTION-BANNER.
064500     PERFORM 6059-PRINT-TOP5-USER-SENTIMENT
064600         VARYING TOP5-IDX FROM 1 BY 1
064700         UNTIL TOP5-IDX > TOP5-USED-COUNT.
064800*---------------------------------------------------------------*
064900 6051-LOAD-USER-SENTIMENT-CANDIDATE.
065000*---------------------------------------------------------------*
065100     MOVE UT-USER-ID (USER-IDX)    TO TOP5-CAND-KEY-1.
065200     MOVE UT-USER-NAME (USER-IDX)  TO TOP5-CAND-KEY-2.
065300     MOVE UT-SENTIMENT (USER-IDX)  TO TOP5-CAND-SCORE.
065400     MOVE UT-POST-COUNT (USER-IDX) TO TOP5-CAND-COUNT.
065500     PERFORM 4900-POST-TOP5-ENTRY.
065600*---------------------------------------------------------------*
065700 6059-PRINT-TOP5-USER-SENTIMENT.
065800*---------------------------------------------------------------*
065900     MOVE TOP5-IDX               TO DUS-RANK.
066000     MOVE TOP5-KEY-2 (TOP5-IDX)  TO DUS-USERNAME.
066100     MOVE TOP5-KEY-1 (TOP5-IDX)  TO DUS-USER-ID.
066200     MOVE TOP5-SCORE (TOP5-IDX)  TO DUS-SENTIMENT.
066300     MOVE DETAIL-LINE-USER-SENTIMENT TO NEXT-REPORT-LINE.
066400     PERFORM 9000-PRINT-REPORT-LINE.
066500*---------------------------------------------------------------*
066600 6060-SECTION-SADDEST-USERS.
066700*---------------------------------------------------------------*
066800     MOVE 'Top Saddest Users'    TO STL-TITLE.
066900     MOVE 'L'                    TO TOP5-RANK-ORDER.
067000     MOVE 0                      TO TOP5-USED-COUNT.
067100     PERFORM 6051-LOAD-USER-SENTIMENT-CANDIDATE
067200         VARYING USER-IDX FROM 1 BY 1
067300         UNTIL USER-IDX > USER-TABLE-COUNT.
067400     PERFORM 6900-WRITE-SECTION-BANNER.
067500     PERFORM 6059-PRINT-TOP5-USER-SENTIMENT
067600         VARYING TOP5-IDX FROM 1 BY 1
067700         UNTIL TOP5-IDX > TOP5-USED-COUNT.
067800*---------------------------------------------------------------*
067900 6070-SECTION-MOST-ACTIVE-USERS.
068000*---------------------------------------------------------------*
068100     MOVE 'Most Active Users'    TO STL-TITLE.
068200     MOVE 'H'                    TO TOP5-RANK-ORDER.
068300     MOVE 0                      TO TOP5-USED-COUNT.
068400     PERFORM 6071-LOAD-USER-COUNT-CANDIDATE
068500         VARYING USER-IDX FROM 1 BY 1
068600         UNTIL USER-IDX > USER-TABLE-COUNT.
068700     PERFORM 6900-WRITE-SECTION-BANNER.
068800     PERFORM 6079-PRINT-TOP5-USER-COUNT
068900         VARYING TOP5-IDX FROM 1 BY 1
069000         UNTIL TOP5-IDX > TOP5-USED-COUNT.
069100*---------------------------------------------------------------*
069200 6071-LOAD-USER-COUNT-CANDIDATE.
069300*---------------------------------------------------------------*
069400     MOVE UT-USER-ID (USER-IDX)    TO TOP5-CAND-KEY-1.
069500     MOVE UT-USER-NAME (USER-IDX)  TO TOP5-CAND-KEY-2.
069600     MOVE UT-POST-COUNT (USER-IDX) TO TOP5-CAND-SCORE.
069700     MOVE UT-POST-COUNT (USER-IDX) TO TOP5-CAND-COUNT.
069800     PERFORM 4900-POST-TOP5-ENTRY.
069900*---------------------------------------------------------------*
070000 6079-PRINT-TOP5-USER-COUNT.
070100*---------------------------------------------------------------*
070200     MOVE TOP5-IDX               TO DUC-RANK.
070300     MOVE TOP5-KEY-2 (TOP5-IDX)  TO DUC-USERNAME.
070400     MOVE TOP5-KEY-1 (TOP5-IDX)  TO DUC-USER-ID.
070500     MOVE TOP5-COUNT (TOP5-IDX)  TO DUC-COUNT.
070600     MOVE DETAIL-LINE-USER-COUNT TO NEXT-REPORT-LINE.
070700     PERFORM 9000-PRINT-REPORT-LINE.
070800*---------------------------------------------------------------*
070900 6080-SECTION-MOST-POSITIVE-USERS.
071000*---------------------------------------------------------------*
071100     MOVE 'Most Positive Users (avg)' TO STL-TITLE.
071200     MOVE 'H'                    TO TOP5-RANK-ORDER.
071300     MOVE 0                      TO TOP5-USED-COUNT.
071400     PERFORM 6081-LOAD-USER-AVG-CANDIDATE
071500         VARYING USER-IDX FROM 1 BY 1
071600         UNTIL USER-IDX > USER-TABLE-COUNT.
071700     PERFORM 6900-WRITE-SECTION-BANNER.
071800     PERFORM 6089-PRINT-TOP5-USER-AVG
071900         VARYING TOP5-IDX FROM 1 BY 1
072000         UNTIL TOP5-IDX > TOP5-USED-COUNT.
072100*---------------------------------------------------------------*
072200 6081-LOAD-USER-AVG-CANDIDATE.
072300*---------------------------------------------------------------*
072400     IF  UT-POST-COUNT (USER-IDX) > 0
072500         MOVE UT-USER-ID (USER-IDX)    TO TOP5-CAND-KEY-1
072600         MOVE UT-USER-NAME (USER-IDX)  TO TOP5-CAND-KEY-2
072700         COMPUTE WS-AVG-SENTIMENT ROUNDED =
072800             UT-SENTIMENT (USER-IDX) / UT-POST-COUNT (USER-IDX)
072900         MOVE WS-AVG-SENTIMENT          TO TOP5-CAND-SCORE
073000         MOVE UT-POST-COUNT (USER-IDX)  TO TOP5-CAND-COUNT
073100         PERFORM 4900-POST-TOP5-ENTRY.
073200*---------------------------------------------------------------*
073300 6089-PRINT-TOP5-USER-AVG.
073400*---------------------------------------------------------------*
073500     MOVE TOP5-IDX               TO DUA-RANK.
073600     MOVE TOP5-KEY-2 (TOP5-IDX)  TO DUA-USERNAME.
073700     MOVE TOP5-KEY-1 (TOP5-IDX)  TO DUA-USER-ID.
073800     MOVE TOP5-SCORE (TOP5-IDX)  TO DUA-AVG.
073900     MOVE DETAIL-LINE-USER-AVG   TO NEXT-REPORT-LINE.
074000     PERFORM 9000-PRINT-REPORT-LINE.
074100*---------------------------------------------------------------*
074200 6090-SECTION-MOST-NEGATIVE-USERS.
074300*---------------------------------------------------------------*
074400     MOVE 'Most Negative Users (avg)' TO STL-TITLE.
074500     MOVE 'L'                    TO TOP5-RANK-ORDER.
074600     MOVE 0                      TO TOP5-USED-COUNT.
074700     PERFORM 6081-LOAD-USER-AVG-CANDIDATE
074800         VARYING USER-IDX FROM 1 BY 1
074900         UNTIL USER-IDX > USER-TABLE-COUNT.
075000     PERFORM 6900-WRITE-SECTION-BANNER.
075100     PERFORM 6089-PRINT-TOP5-USER-AVG
075200         VARYING TOP5-IDX FROM 1 BY 1
075300         UNTIL TOP5-IDX > TOP5-USED-COUNT.
075400*---------------------------------------------------------------*
075500 6100-SECTION-BUSIEST-HOURS.
075600*---------------------------------------------------------------*
075700     MOVE 'Busiest Hours'        TO STL-TITLE.
075800     MOVE 'H'                    TO TOP5-RANK-ORDER.
075900     MOVE 0                      TO TOP5-USED-COUNT.
076000     PERFORM 6101-LOAD-HOUR-COUNT-CANDIDATE
076100         VARYING HOUR-IDX FROM 1 BY 1
076200         UNTIL HOUR-IDX > HOUR-TABLE-COUNT.
076300     PERFORM 6900-WRITE-SECTION-BANNER.
076400     PERFORM 6109-PRINT-TOP5-HOUR-COUNT
076500         VARYING TOP5-IDX FROM 1 BY 1
076600         UNTIL TOP5-IDX > TOP5-USED-COUNT.
076700*---------------------------------------------------------------*
076800 6101-LOAD-HOUR-COUNT-CANDIDATE.
076900*---------------------------------------------------------------*
077000     MOVE HT-HOUR-KEY (HOUR-IDX)    TO TOP5-CAND-KEY-1.
077100     MOVE SPACE                     TO TOP5-CAND-KEY-2.
077200     MOVE HT-POST-COUNT (HOUR-IDX)  TO TOP5-CAND-SCORE.
077300     MOVE HT-POST-COUNT (HOUR-IDX)  TO TOP5-CAND-COUNT.
077400     PERFORM 4900-POST-TOP5-ENTRY.
077500*---------------------------------------------------------------*
077600 6109-PRINT-TOP5-HOUR-COUNT.
077700*---------------------------------------------------------------*
077800     MOVE TOP5-IDX               TO DHC-RANK.
077900     MOVE TOP5-KEY-1 (TOP5-IDX)  TO WS-HOUR-KEY.
078000     PERFORM 6910-FORMAT-HOUR-RANGE.
078100     MOVE WS-HOUR-RANGE-TEXT     TO DHC-HOUR-RANGE.
078200     MOVE TOP5-COUNT (TOP5-IDX)  TO DHC-COUNT.
078300     MOVE DETAIL-LINE-HOUR-COUNT TO NEXT-REPORT-LINE.
078400     PERFORM 9000-PRINT-REPORT-LINE.
078500*---------------------------------------------------------------*
078600 6110-SECTION-TOP-LANGUAGES.
078700*---------------------------------------------------------------*
078800     MOVE 'Top Languages'        TO STL-TITLE.
078900     MOVE 'H'                    TO TOP5-RANK-ORDER.
079000     MOVE 0                      TO TOP5-USED-COUNT.
079100     PERFORM 6111-LOAD-LANG-CANDIDATE
079200         VARYING LANG-IDX FROM 1 BY 1
079300         UNTIL LANG-IDX > LANG-TABLE-COUNT.
079400     PERFORM 6900-WRITE-SECTION-BANNER.
079500     PERFORM 6119-PRINT-TOP5-LANG-COUNT
079600         VARYING TOP5-IDX FROM 1 BY 1
079700         UNTIL TOP5-IDX > TOP5-USED-COUNT.
079800*---------------------------------------------------------------*
079900 6111-LOAD-LANG-CANDIDATE.
080000*---------------------------------------------------------------*
080100     MOVE LT-LANG-CODE (LANG-IDX)   TO TOP5-CAND-KEY-1.
080200     MOVE SPACE                     TO TOP5-CAND-KEY-2.
080300     MOVE LT-POST-COUNT (LANG-IDX)  TO TOP5-CAND-SCORE.
080400     MOVE LT-POST-COUNT (LANG-IDX)  TO TOP5-CAND-COUNT.
080500     PERFORM 4900-POST-TOP5-ENTRY.
080600*---------------------------------------------------------------*
080700 6119-PRINT-TOP5-LANG-COUNT.
080800*---------------------------------------------------------------*
080900     MOVE TOP5-IDX                      TO DLC-RANK.
081000     MOVE TOP5-KEY-1 (TOP5-IDX) (1:3)   TO DLC-LANG.
081100     MOVE TOP5-COUNT (TOP5-IDX)         TO DLC-COUNT.
081200     MOVE DETAIL-LINE-LANG-COUNT        TO NEXT-REPORT-LINE.
081300     PERFORM 9000-PRINT-REPORT-LINE.
081400*---------------------------------------------------------------*
081500 6120-SECTION-SENTIMENT-STATISTICS.
081600*---------------------------------------------------------------*
081700     MOVE 'Sentiment Statistics' TO STL-TITLE.
081800     PERFORM 6900-WRITE-SECTION-BANNER.
081900     MOVE 'TOTAL POSTS'          TO DLC2-LABEL.
082000     MOVE STAT-COUNT             TO DLC2-VALUE.
082100     MOVE DETAIL-LINE-LABEL-COUNT TO NEXT-REPORT-LINE.
082200     PERFORM 9000-PRINT-REPORT-LINE.
082300     MOVE 'MEAN SENTIMENT'       TO DLA-LABEL.
082400     MOVE STAT-MEAN              TO DLA-VALUE.
082500     MOVE DETAIL-LINE-LABEL-AMOUNT TO NEXT-REPORT-LINE.
082600     PERFORM 9000-PRINT-REPORT-LINE.
082700     MOVE 'STANDARD DEVIATION'   TO DLA-LABEL.
082800     MOVE STAT-STDDEV            TO DLA-VALUE.
082900     MOVE DETAIL-LINE-LABEL-AMOUNT TO NEXT-REPORT-LINE.
083000     PERFORM 9000-PRINT-REPORT-LINE.
083100     MOVE 'MINIMUM SENTIMENT'    TO DLA-LABEL.
083200     MOVE STAT-MIN               TO DLA-VALUE.
083300     MOVE DETAIL-LINE-LABEL-AMOUNT TO NEXT-REPORT-LINE.
083400     PERFORM 9000-PRINT-REPORT-LINE.
083500     MOVE 'MAXIMUM SENTIMENT'    TO DLA-LABEL.
083600     MOVE STAT-MAX               TO DLA-VALUE.
083700     MOVE DETAIL-LINE-LABEL-AMOUNT TO NEXT-REPORT-LINE.
083800     PERFORM 9000-PRINT-REPORT-LINE.
083900*---------------------------------------------------------------*
084000 6130-SECTION-INTERACTION-TOTALS.
084100*---------------------------------------------------------------*
084200     MOVE 'Interaction Totals'   TO STL-TITLE.
084300     PERFORM 6900-WRITE-SECTION-BANNER.
084400     MOVE 'REPLIES'               TO DLC2-LABEL.
084500     MOVE WS-REPLIES-TOTAL        TO DLC2-VALUE.
084600     MOVE DETAIL-LINE-LABEL-COUNT TO NEXT-REPORT-LINE.
084700     PERFORM 9000-PRINT-REPORT-LINE.
084800     MOVE 'REBLOGS'               TO DLC2-LABEL.
084900     MOVE WS-REBLOGS-TOTAL        TO DLC2-VALUE.
085000     MOVE DETAIL-LINE-LABEL-COUNT TO NEXT-REPORT-LINE.
085100     PERFORM 9000-PRINT-REPORT-LINE.
085200     MOVE 'FAVORITES'             TO DLC2-LABEL.
085300     MOVE WS-FAVORITES-TOTAL      TO DLC2-VALUE.
085400     MOVE DETAIL-LINE-LABEL-COUNT TO NEXT-REPORT-LINE.
085500     PERFORM 9000-PRINT-REPORT-LINE.
085600*---------------------------------------------------------------*
085700 6140-SECTION-CONTROL-TOTALS.
085800*---------------------------------------------------------------*
085900     MOVE 'Control Totals'       TO STL-TITLE.
086000     PERFORM 6900-WRITE-SECTION-BANNER.
086100     MOVE 'RECORDS READ'          TO DLC2-LABEL.
086200     MOVE WS-RECORDS-READ         TO DLC2-VALUE.
086300     MOVE DETAIL-LINE-LABEL-COUNT TO NEXT-REPORT-LINE.
086400     PERFORM 9000-PRINT-REPORT-LINE.
086500     MOVE 'RECORDS PROCESSED'     TO DLC2-LABEL.
086600     MOVE WS-RECORDS-PROCESSED    TO DLC2-VALUE.
086700     MOVE DETAIL-LINE-LABEL-COUNT TO NEXT-REPORT-LINE.
086800     PERFORM 9000-PRINT-REPORT-LINE.
086900     MOVE 'RECORDS INVALID'       TO DLC2-LABEL.
087000     MOVE WS-RECORDS-INVALID      TO DLC2-VALUE.
087100     MOVE DETAIL-LINE-LABEL-COUNT TO NEXT-REPORT-LINE.
087200     PERFORM 9000-PRINT-REPORT-LINE.
087300*---------------------------------------------------------------*
087400 6900-WRITE-SECTION-BANNER.
087500*---------------------------------------------------------------*
087550     PERFORM 9005-CHECK-BANNER-ROOM.
087600     MOVE SECTION-BANNER-LINE TO NEXT-REPORT-LINE.
087700     PERFORM 9000-PRINT-REPORT-LINE.
087800     MOVE SECTION-TITLE-LINE  TO NEXT-REPORT-LINE.
087900     PERFORM 9000-PRINT-REPORT-LINE.
088000     MOVE SECTION-BANNER-LINE TO NEXT-REPORT-LINE.
088100     PERFORM 9000-PRINT-REPORT-LINE.
088200*---------------------------------------------------------------*
088300 6910-FORMAT-HOUR-RANGE.
088400*---------------------------------------------------------------*
088500*    RENDERS WS-HOUR-KEY (YYYY-MM-DD HH) AS "YYYY-MM-DD HH:00 TO
088600*    YYYY-MM-DD HH+1:00".  HOUR 23 RENDERS AS "24:00" - NO
088700*    WRAP TO THE NEXT CALENDAR DAY (MATCHES THE FEED'S OWN
088800*    RENDERING, SEE TKT#0940).
088900*---------------------------------------------------------------*
089000     MOVE SPACE                    TO WS-HOUR-RANGE-TEXT.
089100     MOVE WS-HK-DATE-PART          TO WS-HRT-DATE-1.
089200     MOVE WS-HK-HH-PART            TO WS-HRT-HH-1.
089300     MOVE ':00 to'                 TO WS-HOUR-RANGE-TEXT (14:6).
089400     MOVE WS-HK-DATE-PART          TO WS-HRT-DATE-2.
089500     MOVE WS-HK-HH-PART            TO WS-HOUR-NUM.
089600     COMPUTE WS-HOUR-PLUS1-NUM = WS-HOUR-NUM + 1.
089700     MOVE WS-HOUR-PLUS1-NUM        TO WS-HRT-HH-2.
089800     MOVE ':00'                    TO WS-HOUR-RANGE-TEXT (34:3).
089900*---------------------------------------------------------------*
090000 7000-CLOSE-PRINT-FILE.
090100*---------------------------------------------------------------*
090200     CLOSE PRINT-FILE.
090300*---------------------------------------------------------------*
090400 8000-READ-POST-FILE.
090500*---------------------------------------------------------------*
090600     READ POST-FILE
090700         AT END MOVE 'Y' TO END-OF-FILE-SW.
090800*---------------------------------------------------------------*
090900 9000-PRINT-REPORT-LINE.
091000*---------------------------------------------------------------*
091100*    TKT#1028 - PAGE BREAK NOW FIRES OFF LINES-REMAINING-ON-PAGE *
091110*    HITTING ZERO (A COUNT-DOWN) RATHER THAN LINE-COUNT RUNNING  *
091120*    PAST LINES-ON-PAGE (A COUNT-UP COMPARE) - SEE 9005 BELOW,   *
091130*    WHICH NEEDS TO KNOW HOW MUCH ROOM IS LEFT, NOT JUST WHETHER *
091140*    WE'VE ALREADY RUN OFF THE BOTTOM OF THE PAGE.               *
091150*---------------------------------------------------------------*
091200     IF  LINES-REMAINING-ON-PAGE = 0
091300         PERFORM 9100-PRINT-HEADING-LINES THRU 9120-WRITE-PRINT-LINE
091400     END-IF.
091500     MOVE NEXT-REPORT-LINE TO PRINT-LINE.
091600     PERFORM 9120-WRITE-PRINT-LINE.
091700*---------------------------------------------------------------*
091800 9005-CHECK-BANNER-ROOM.
091900*---------------------------------------------------------------*
092000*    TKT#1028 - A SECTION BANNER/TITLE/BANNER GROUP IS THREE     *
092100*    LINES THAT BELONG TOGETHER; FORCE THE PAGE BREAK EARLY SO   *
092200*    THE BANNER NEVER PRINTS ALONE AT THE BOTTOM OF A PAGE WITH  *
092300*    ITS DETAIL LINES STRANDED ON THE NEXT ONE.                 *
092400*---------------------------------------------------------------*
092500     IF  LINES-REMAINING-ON-PAGE < WS-MIN-LINES-FOR-BANNER
092600         PERFORM 9100-PRINT-HEADING-LINES THRU 9120-WRITE-PRINT-LINE
092700     END-IF.
092800*---------------------------------------------------------------*
092900*    TKT#1029 - 9100 THRU 9120 IS ONE STRAIGHT-LINE HEADING-AND-  *
092910*    TOP-LINE SEQUENCE WITH NO BRANCHING OF ITS OWN, SO IT IS     *
092920*    PERFORMED AS A THRU RANGE (FALLING THROUGH PARAGRAPH TO      *
092930*    PARAGRAPH) RATHER THAN THREE SEPARATE NESTED PERFORMS.       *
092940*    9120 IS STILL PERFORMED ON ITS OWN (SEE 9000 ABOVE) FOR THE  *
092950*    ORDINARY ONE-LINE-AT-A-TIME CASE.                            *
092960*---------------------------------------------------------------*
092970 9100-PRINT-HEADING-LINES.
093000*---------------------------------------------------------------*
093100     MOVE PAGE-COUNT           TO HL1-PAGE-COUNT.
093200     MOVE HEADING-LINE-1       TO PRINT-LINE.
093300*---------------------------------------------------------------*
094200 9110-WRITE-TOP-OF-PAGE.
094300*---------------------------------------------------------------*
094400     WRITE PRINT-RECORD
094500         AFTER ADVANCING PAGE.
094600     MOVE SPACE                TO PRINT-LINE.
094610     ADD  1                    TO PAGE-COUNT.
094620     MOVE LINES-ON-PAGE        TO LINES-REMAINING-ON-PAGE.
094630     SUBTRACT 3                FROM LINES-REMAINING-ON-PAGE.
094640     MOVE 2                    TO LINE-SPACEING.
094650     MOVE HEADING-LINE-2       TO PRINT-LINE.
094700*---------------------------------------------------------------*
094800 9120-WRITE-PRINT-LINE.
094900*---------------------------------------------------------------*
095000     WRITE PRINT-RECORD
095100         AFTER ADVANCING LINE-SPACEING.
095200     MOVE SPACE                TO PRINT-LINE.
095300     SUBTRACT 1                FROM LINES-REMAINING-ON-PAGE.
095400     MOVE 1                    TO LINE-SPACEING.
