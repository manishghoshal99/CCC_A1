000100***************************************************************
000200* TOOTACC   -  SENTIMENT ANALYTICS ACCUMULATOR WORK AREAS       *
000300*                                                               *
000400* IN-MEMORY KEYED TABLES POSTED TO DURING THE SINGLE PASS OVER  *
000500* POST-FILE, PLUS THE SCRATCH TOP-5 AREA SHARED BY EVERY        *
000600* RANKING SECTION OF THE REPORT.  TABLES ARE SEARCHED LINEARLY  *
000700* THE SAME WAY THE OLD STATE-TOTALS WORK WAS DONE - APPEND A    *
000800* NEW ENTRY WHEN THE KEY IS NOT FOUND AND THE NEXT SLOT IS      *
000900* STILL BLANK.                                                  *
001000*                                                               *
001100* MNT 04/02/89 T.MALLORY    TKT#0119  ORIGINAL BOOK - HOUR AND  *
001200*                                     USER TABLES ONLY.         *
001300* MNT 05/30/91 T.MALLORY    TKT#0277  ADDED DAY-TABLE AND       *
001400*                                     LANG-TABLE FOR THE        *
001500*                                     EXPANDED DAILY REPORT.    *
001600* MNT 11/11/94 T.MALLORY    TKT#0402  ADDED SENTIMENT-STATS     *
001700*                                     GROUP (MEAN/STD DEV).     *
001800* MNT 07/19/96 S.OKONKWO    TKT#0551  ADDED TOP5-WORK-AREA SO   *
001900*                                     EVERY RANKING SECTION     *
002000*                                     CAN SHARE ONE SCRATCH     *
002100*                                     AREA INSTEAD OF A DOZEN.  *
002200* MNT 01/06/99 S.OKONKWO    TKT#0709  Y2K - ALL DATE KEYS HERE  *
002300*                                     ARE ALREADY 4-DIGIT YEAR  *
002400*                                     TEXT, NO CHANGE NEEDED.   *
002500* MNT 03/02/01 J.PRZYBYLSKI TKT#0818  WIDENED USER-TABLE FROM   *
002600*                                     2000 TO 5000 ENTRIES -    *
002700*                                     RAN OUT OF ROOM ON THE    *
002800*                                     BUSIEST DAY OF THE MONTH. *
002850* MNT 08/14/03 J.PRZYBYLSKI TKT#0940  ADDED TOP5-SWAP-AREA AND  *
002860*                                     TOP5-CANDIDATE-AREA SO    *
002870*                                     THE RESORT AND EACH       *
002880*                                     RANKING PARAGRAPH STOP    *
002890*                                     FIGHTING OVER TOP5-ENTRY  *
002895*                                     (1) AS SHARED SCRATCH.    *
002896* MNT 03/04/05 J.PRZYBYLSKI TKT#1027  ADDED HT-AVG-SENTIMENT TO *
002897*                                     HOUR-TABLE - THE HOURLY   *
002898*                                     AVERAGE WAS NEVER WORKED  *
002899*                                     OUT ANYWHERE - SEE 5200.  *
002900* MNT 03/11/05 J.PRZYBYLSKI TKT#1029  SWAPPED THE UNUSED        *
002901*                                     WS-SENTIMENT-NUM-R BOOK   *
002902*                                     REDEFINE FOR WS-HOUR-KEY- *
002903*                                     SPLIT, WHICH 6910 NOW     *
002904*                                     ACTUALLY USES TO PULL THE *
002905*                                     DATE AND HH PARTS OFF THE *
002906*                                     HOUR KEY INSTEAD OF REF-  *
002907*                                     MOD SUBSTRINGING IT.      *
002908***************************************************************
003000  01  WS-CONTROL-COUNTS.
003100      05  WS-RECORDS-READ             PIC 9(07) COMP VALUE 0.
003200      05  WS-RECORDS-PROCESSED        PIC 9(07) COMP VALUE 0.
003300      05  WS-RECORDS-INVALID          PIC 9(07) COMP VALUE 0.
003400      05  FILLER                      PIC X(01).
003500***************************************************************
003600  01  WS-INTERACTION-TOTALS.
003700      05  WS-REPLIES-TOTAL            PIC 9(09) COMP VALUE 0.
003800      05  WS-REBLOGS-TOTAL            PIC 9(09) COMP VALUE 0.
003900      05  WS-FAVORITES-TOTAL          PIC 9(09) COMP VALUE 0.
004000      05  FILLER                      PIC X(01).
004100***************************************************************
004200  01  WS-SENTIMENT-STATS.
004300      05  STAT-COUNT                  PIC 9(09) COMP VALUE 0.
004400      05  STAT-SUM                    PIC S9(11)V99  VALUE 0.
004500      05  STAT-SUMSQ                  PIC S9(13)V9999 VALUE 0.
004600      05  STAT-MIN                    PIC S9(5)V99   VALUE 0.
004700      05  STAT-MAX                    PIC S9(5)V99   VALUE 0.
004800      05  STAT-MEAN                   PIC S9(5)V99   VALUE 0.
004900      05  STAT-STDDEV                 PIC S9(5)V99   VALUE 0.
005000      05  FILLER                      PIC X(01).
005100***************************************************************
005200* HOUR-TOTALS - KEYED BY YYYY-MM-DD HH, ONE ENTRY PER CLOCK     *
005300* HOUR SEEN IN THE FILE.  800 SLOTS COVERS A BIT MORE THAN A    *
005400* MONTH OF DISTINCT HOURS WITH ROOM TO SPARE.                   *
005500***************************************************************
005600  01  HOUR-TOTALS.
005700      05  HOUR-TABLE-COUNT            PIC 9(04) COMP VALUE 0.
005800      05  HOUR-TABLE OCCURS 800 TIMES
005900                     INDEXED BY HOUR-IDX.
006000          10  HT-HOUR-KEY             PIC X(13).
006100          10  HT-HOUR-KEY-SPLIT REDEFINES HT-HOUR-KEY.
006200              15  HT-HOUR-DATE-PART   PIC X(10).
006300              15  FILLER              PIC X(01).
006400              15  HT-HOUR-HH-PART     PIC X(02).
006500          10  HT-SENTIMENT            PIC S9(9)V99  VALUE 0.
006600          10  HT-POST-COUNT           PIC 9(07) COMP VALUE 0.
006650          10  HT-AVG-SENTIMENT        PIC S9(5)V99  VALUE 0.
006700          10  FILLER                  PIC X(01).
006800      05  FILLER                      PIC X(01).
006900***************************************************************
007000* DAY-TOTALS - KEYED BY YYYY-MM-DD.  400 SLOTS - A YEAR OF      *
007100* DISTINCT DAYS PLUS SLACK.                                     *
007200***************************************************************
007300  01  DAY-TOTALS.
007400      05  DAY-TABLE-COUNT             PIC 9(04) COMP VALUE 0.
007500      05  DAY-TABLE OCCURS 400 TIMES
007600                    INDEXED BY DAY-IDX.
007700          10  DT-DAY-KEY              PIC X(10).
007800          10  DT-SENTIMENT            PIC S9(9)V99  VALUE 0.
007900          10  FILLER                  PIC X(01).
008000      05  FILLER                      PIC X(01).
008100***************************************************************
008200* USER-TOTALS - KEYED BY THE ACCOUNT ID.  5000 SLOTS (SEE       *
008300* TKT#0818).  USER-NAME IS OVERWRITTEN EACH TIME A NEW POST     *
008400* FOR THAT ID IS SEEN - THE ID IS THE KEY, NOT THE NAME.        *
008500***************************************************************
008600  01  USER-TOTALS.
008700      05  USER-TABLE-COUNT            PIC 9(04) COMP VALUE 0.
008800      05  USER-TABLE OCCURS 5000 TIMES
008900                     INDEXED BY USER-IDX.
009000          10  UT-USER-ID              PIC X(18).
009100          10  UT-USER-NAME            PIC X(20).
009200          10  UT-SENTIMENT            PIC S9(9)V99  VALUE 0.
009300          10  UT-POST-COUNT           PIC 9(07) COMP VALUE 0.
009400          10  FILLER                  PIC X(01).
009500      05  FILLER                      PIC X(01).
009600***************************************************************
009700* LANG-TOTALS - KEYED BY THE ISO LANGUAGE CODE.  200 SLOTS IS   *
009800* MORE THAN THE FEED HAS EVER SENT US.                          *
009900***************************************************************
010000  01  LANG-TOTALS.
010100      05  LANG-TABLE-COUNT            PIC 9(04) COMP VALUE 0.
010200      05  LANG-TABLE OCCURS 200 TIMES
010300                     INDEXED BY LANG-IDX.
010400          10  LT-LANG-CODE            PIC X(03).
010500          10  LT-POST-COUNT           PIC 9(07) COMP VALUE 0.
010600          10  FILLER                  PIC X(01).
010700      05  FILLER                      PIC X(01).
010800***************************************************************
010900* TOP5-WORK-AREA - SCRATCH RANKING LIST SHARED BY ALL ELEVEN    *
011000* RANKING SECTIONS OF THE REPORT (SEE TKT#0551).  EACH RANKING  *
011100* PARAGRAPH LOADS IT, THE PRINT PARAGRAPH DUMPS IT, THE NEXT    *
011200* RANKING PARAGRAPH CLEARS AND RELOADS IT.                      *
011300***************************************************************
011400  01  TOP5-WORK-AREA.
011500      05  TOP5-USED-COUNT             PIC 9(01) COMP VALUE 0.
011600      05  TOP5-RANK-ORDER             PIC X(01) VALUE 'H'.
011700          88  TOP5-HIGH-TO-LOW                 VALUE 'H'.
011800          88  TOP5-LOW-TO-HIGH                 VALUE 'L'.
011900      05  TOP5-ENTRY OCCURS 5 TIMES
012000                     INDEXED BY TOP5-IDX.
012100          10  TOP5-KEY-1              PIC X(20).
012200          10  TOP5-KEY-2              PIC X(20).
012300          10  TOP5-SCORE              PIC S9(9)V99  VALUE 0.
012400          10  TOP5-COUNT              PIC 9(07) COMP VALUE 0.
012500          10  FILLER                  PIC X(01).
012600      05  FILLER                      PIC X(01).
012700***************************************************************
012800* TOP5-SWAP-AREA / TOP5-CANDIDATE-AREA - SCRATCH FIELDS USED BY *
012900* THE BUBBLE-SORT RESORT AND BY EACH RANKING PARAGRAPH TO HAND  *
013000* ONE CANDIDATE TO THE SHARED MERGE ROUTINE (SEE TOOTRPT 4900). *
013100***************************************************************
013200  01  TOP5-SWAP-AREA.
013300      05  TOP5-SWAP-KEY-1             PIC X(20).
013400      05  TOP5-SWAP-KEY-2             PIC X(20).
013500      05  TOP5-SWAP-SCORE             PIC S9(9)V99  VALUE 0.
013600      05  TOP5-SWAP-COUNT             PIC 9(07) COMP VALUE 0.
013700      05  FILLER                      PIC X(01).
013800  01  TOP5-CANDIDATE-AREA.
013900      05  TOP5-CAND-KEY-1             PIC X(20).
014000      05  TOP5-CAND-KEY-2             PIC X(20).
014100      05  TOP5-CAND-SCORE             PIC S9(9)V99  VALUE 0.
014200      05  TOP5-CAND-COUNT             PIC 9(07) COMP VALUE 0.
014300      05  FILLER                      PIC X(01).
014400***************************************************************
014500  01  WS-SENTIMENT-WORK.
014600      05  WS-HOUR-KEY                 PIC X(13).
014700      05  WS-HOUR-KEY-SPLIT REDEFINES WS-HOUR-KEY.
014710          10  WS-HK-DATE-PART         PIC X(10).
014720          10  FILLER                  PIC X(01).
014730          10  WS-HK-HH-PART           PIC X(02).
014800      05  WS-DAY-KEY                  PIC X(10).
014900      05  WS-SENTIMENT-NUM            PIC S9(5)V99  VALUE 0.
015100      05  WS-AVG-SENTIMENT            PIC S9(5)V99  VALUE 0.
015200      05  FILLER                      PIC X(01).
